000100******************************************************************
000200* FECHA       : 14/03/2007                                       *
000300* PROGRAMADOR : OSCAR GIRON (OGIR)                                *
000400* APLICACION  : FINANZAS PERSONALES - CONTROL DE LANCAMENTOS     *
000500* BOOK        : LCTRN01                                          *
000600* DESCRIPCION : LAYOUT DE LA TRANSACCION DE ENTRADA QUE IMPULSA  *
000700*             : EL PROGRAMA LANCTO1. CADA REGISTRO PIDE UNA SOLA *
000800*             : ACCION (ALTA/MODIFICA/BAJA/CAMBIA ESTADO/        *
000900*             : CONSULTA) SOBRE UN LANCAMENTO. EN LA ACCION DE   *
001000*             : CONSULTA, LOS CAMPOS DEL LANCAMENTO SE USAN     *
001100*             : COMO FILTRO (CAMPO EN BLANCO/CERO = NO FILTRA)   *
001200******************************************************************
001300*        A L T E R A C I O N E S   A L   L A Y O U T             *
001400******************************************************************
001500* 14/03/2007 OGIR  CR-00417  CREACION DEL LAYOUT ORIGINAL         *
001600* 30/06/2012 MLOP  CR-12233  SE AGREGA LCTR-ESTADO-DESTINO PARA  *
001700*                            LA ACCION DE CAMBIO DE ESTADO        *
001800******************************************************************
001900 01  LCTR-TRANSACCION.
002000*    --------------------------------------------------------
002100*    CABECERA DE LA TRANSACCION: ACCION SOLICITADA MAS EL
002200*    ESTADO DESTINO (SOLO APLICA A LA ACCION "E"). SE AGRUPAN
002300*    AMBOS BAJO LCTR-CABECERA PARA PODER VOLCAR LOS DOS BYTES
002400*    JUNTOS EN LA BITACORA DE DEPURACION (VER REDEFINES ABAJO)
002500*    --------------------------------------------------------
002600     02  LCTR-CABECERA.
002700*        A = ALTA            (SALVAR)
002800*        M = MODIFICA        (ATUALIZAR)
002900*        B = BAJA            (DELETAR)
003000*        E = CAMBIO DE ESTADO (ATUALIZAR STATUS)
003100*        C = CONSULTA        (BUSCAR)
003200         03  LCTR-ACCION                 PIC X(01).
003300             88  LCTR-ACCION-ALTA              VALUE "A".
003400             88  LCTR-ACCION-MODIFICA          VALUE "M".
003500             88  LCTR-ACCION-BAJA              VALUE "B".
003600             88  LCTR-ACCION-CAMBIA-ESTADO     VALUE "E".
003700             88  LCTR-ACCION-CONSULTA          VALUE "C".
003800*        CR-12233: ESTADO DESTINO, SOLO SE USA EN LA ACCION "E".
003900*        SE MUEVE A LCTR-LANC-STATUS Y LUEGO SE CORRE LA MISMA
004000*        RUTINA DE MODIFICA (VER 240-ACCION-CAMBIA-ESTADO)
004100         03  LCTR-ESTADO-DESTINO         PIC X(01).
004200*    --------------------------------------------------------
004300*    CR-51187: VISTA REDEFINIDA DE LOS DOS BYTES DE CABECERA
004400*    (ACCION + ESTADO DESTINO) PARA VOLCARLOS JUNTOS EN LA
004500*    BITACORA DE DEPURACION CUANDO UPSI-0 ESTA ENCENDIDO
004600*    --------------------------------------------------------
004700     02  LCTR-CABECERA-R REDEFINES LCTR-CABECERA.
004800         03  LCTR-CABECERA-DEBUG         PIC X(02).
004900*    --------------------------------------------------------
005000*    DATOS DEL LANCAMENTO (O FILTRO, SI LA ACCION ES CONSULTA)
005100*    --------------------------------------------------------
005200     02  LCTR-LANCAMENTO.
005300         03  LCTR-LANC-ID            PIC 9(09).
005400         03  LCTR-LANC-DESCRICAO     PIC X(100).
005500         03  LCTR-LANC-MES           PIC 9(02).
005600         03  LCTR-LANC-ANO           PIC 9(04).
005700         03  LCTR-LANC-USUARIO-ID    PIC 9(09).
005800         03  LCTR-LANC-VALOR         PIC S9(11)V9(02) COMP-3.
005900         03  LCTR-LANC-TIPO          PIC X(01).
006000         03  LCTR-LANC-STATUS        PIC X(01).
006100         03  LCTR-LANC-DT-CADASTRO   PIC 9(08).
006200*    --------------------------------------------------------
006300*    RELLENO A ANCHO DE REGISTRO FIJO PARA FUTURAS AMPLIACIONES
006400*    --------------------------------------------------------
006500     02  FILLER                      PIC X(30).
