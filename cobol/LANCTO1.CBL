000100******************************************************************
000200* FECHA       : 11/04/1986                                       *
000300* PROGRAMADOR : OSCAR GIRON (OGIR)                                *
000400* APLICACION  : FINANZAS PERSONALES - CONTROL DE LANCAMENTOS     *
000500* PROGRAMA    : LANCTO1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y MANTIENE EL MAESTRO DE LANCAMENTOS      *
000800*             : (MOVIMIENTOS DE INGRESO/EGRESO) DE CADA USUARIO, *
000900*             : APLICANDO LAS TRANSACCIONES DE ALTA, MODIFICA,   *
001000*             : BAJA, CAMBIO DE ESTADO Y CONSULTA RECIBIDAS EN   *
001100*             : EL ARCHIVO TRANSACCION-FILE                     *
001200* ARCHIVOS    : LANCTO=C, TRANLANC=C, USUARIO=C, LANCTON=A,      *
001300*             : LANCTORS=A, LANCTORJ=A                           *
001400* ACCION (ES) : A=ALTA, M=MODIFICA, B=BAJA, E=CAMBIA ESTADO,     *
001500*             : C=CONSULTA                                      *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* NOMBRE      : MANTENIMIENTO DE LANCAMENTOS                     *
001800******************************************************************
001900*        A L T E R A C I O N E S   A L   P R O G R A M A         *
002000******************************************************************
002100* 11/04/1986 OGIR  CR-00017  CREACION ORIGINAL. SOLO SOPORTABA   *
002200*                            ALTA Y CONSULTA SOBRE UN UNICO     *
002300*                            ARCHIVO DE MOVIMIENTOS              *
002400* 23/08/1991 EDRA  CR-00118  SE AGREGAN LAS ACCIONES MODIFICA Y  *
002500*                            BAJA, SIEMPRE EXIGIENDO LANC-ID     *
002600* 14/02/1994 PEMO  CR-00209  SE AGREGA LA VALIDACION DE CAMPOS   *
002700*                            (DESCRIPCION, MES, ANO, USUARIO,    *
002800*                            VALOR Y TIPO) ANTES DE ALTA/MODIFICA*
002900* 02/11/1999 CASO  Y2K-0091  AMPLIACION DE AAMMDD A AAAAMMDD EN  *
003000*                            LANC-DT-CADASTRO Y EN LA FECHA DE   *
003100*                            SISTEMA LEIDA POR SYSIN. SE REVISO  *
003200*                            TODO EL PROGRAMA PARA EL CAMBIO DE  *
003300*                            SIGLO                               *
003400* 14/03/2007 OGIR  CR-00417  SE PARTEN LOS LAYOUTS A COPY BOOKS  *
003500*                            (LCREG01/LCUSU01/LCTRN01) Y SE      *
003600*                            SUSTITUYE EL ARCHIVO INDEXADO POR   *
003700*                            TABLA EN MEMORIA WKS-TABLA-LANC,    *
003800*                            YA QUE ESTE AMBIENTE NO TIENE ISAM  *
003900* 30/06/2012 MLOP  CR-12233  SE AGREGA LA ACCION CAMBIA ESTADO,  *
004000*                            QUE REUTILIZA LA RUTINA DE MODIFICA *
004100* 09/08/2026 PEDR  CR-51120  SE AGREGA EL SWITCH DE BITACORA      *
004200*                            DETALLADA (UPSI-0) PARA DEPURAR     *
004300*                            CORRIDAS DE PRUEBA EN PARALELO      *
004400* 10/08/2026 PEDR  CR-51187  SE PASAN LOS PARRAFOS A SECTIONS,   *
004500*                            SE AGREGA DIAGNOSTICO FSE/DEBD1R00  *
004600*                            EN LA APERTURA DE ARCHIVOS Y SE     *
004700*                            AMPLIA EL LAYOUT DE USUARIO-REC     *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.                    LANCTO1.
005100 AUTHOR.                        OSCAR GIRON.
005200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
005300 DATE-WRITTEN.                  11/04/1986.
005400 DATE-COMPILED.
005500 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.               IBM-370.
005900 OBJECT-COMPUTER.               IBM-370.
006000 SPECIAL-NAMES.
006100     UPSI-0 ON  STATUS IS WKS-MODO-DEBUG-ON
006200            OFF STATUS IS WKS-MODO-DEBUG-OFF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500******************************************************************
006600*              A R C H I V O S   D E   E N T R A D A
006700******************************************************************
006800     SELECT LANCAMENTO-FILE  ASSIGN   TO LANCTO
006900            ORGANIZATION     IS SEQUENTIAL
007000            FILE STATUS      IS FS-LANCTO
007100                                FSE-LANCTO.
007200     SELECT TRANSACCION-FILE ASSIGN   TO TRANLANC
007300            ORGANIZATION     IS SEQUENTIAL
007400            FILE STATUS      IS FS-TRANLNC
007500                                FSE-TRANLNC.
007600     SELECT USUARIO-FILE     ASSIGN   TO USUARIO
007700            ORGANIZATION     IS SEQUENTIAL
007800            FILE STATUS      IS FS-USUARIO
007900                                FSE-USUARIO.
008000******************************************************************
008100*              A R C H I V O S   D E   S A L I D A
008200******************************************************************
008300     SELECT LANCAMENTO-NEW    ASSIGN  TO LANCTON
008400            ORGANIZATION      IS SEQUENTIAL
008500            FILE STATUS       IS FS-LANCTN
008600                                 FSE-LANCTN.
008700     SELECT LANCAMENTO-RESULT ASSIGN  TO LANCTORS
008800            ORGANIZATION      IS SEQUENTIAL
008900            FILE STATUS       IS FS-RESULT
009000                                 FSE-RESULT.
009100     SELECT LANCAMENTO-RECHAZO ASSIGN TO LANCTORJ
009200            ORGANIZATION      IS SEQUENTIAL
009300            FILE STATUS       IS FS-RECHAZO
009400                                 FSE-RECHAZO.
009500 DATA DIVISION.
009600 FILE SECTION.
009700*1 -->MAESTRO DE LANCAMENTOS, SE CARGA COMPLETO A WKS-TABLA-LANC
009800 FD  LANCAMENTO-FILE.
009900     COPY LCREG01.
010000*2 -->TRANSACCIONES QUE IMPULSAN EL PROGRAMA (ALTA/MODIFICA/ETC)
010100 FD  TRANSACCION-FILE.
010200     COPY LCTRN01.
010300*3 -->USUARIOS. SOLO SE ABRE Y CIERRA, NO SE LEE (VER 010-ABRIR)
010400 FD  USUARIO-FILE.
010500     COPY LCUSU01.
010600*4 -->MAESTRO DE LANCAMENTOS DESPUES DE APLICAR LAS TRANSACCIONES
010700 FD  LANCAMENTO-NEW.
010800     COPY LCREG01 REPLACING LANCAMENTO-REC BY LANCAMENTO-NEW-REC.
010900*5 -->RESULTADO DE LAS CONSULTAS (ACCION C)
011000 FD  LANCAMENTO-RESULT.
011100     COPY LCREG01 REPLACING LANCAMENTO-REC BY LANCAMENTO-RSL-REC.
011200*6 -->LANCAMENTOS RECHAZADOS POR VALIDACION, CON SU MENSAJE
011300 FD  LANCAMENTO-RECHAZO.
011400 01  LANCTO-RECHAZO-REC.
011500     02  RECH-LANC-ID                PIC 9(09).
011600     02  FILLER                      PIC X(01).
011700     02  RECH-MENSAJE                PIC X(40).
011800     02  FILLER                      PIC X(30).
011900
012000 WORKING-STORAGE SECTION.
012100******************************************************************
012200*   VARIABLES AISLADAS (CR-51187: WKS-PROGRAMA Y LA HORA DE       *
012300*   CORRIDA SE TRABAJAN A NIVEL 77, SIGUIENDO EL ESTILO USADO EN *
012400*   JM47ADM PARA CAMPOS SUELTOS QUE NO FORMAN UN GRUPO)           *
012500******************************************************************
012600 77  WKS-PROGRAMA                  PIC X(08) VALUE "LANCTO1 ".
012700 77  WKS-HORA-SISTEMA              PIC X(08) VALUE SPACES.
012800******************************************************************
012900*               C A M P O S    D E    T R A B A J O              *
013000******************************************************************
013100 01  WKS-CAMPOS-DE-TRABAJO.
013200     02  WKS-TAB-LONG              PIC 9(04) VALUE ZEROS COMP.
013300*    FLAG DE FIN DE ARCHIVO DE TRANSACCIONES
013400     02  WKS-FIN-TRANSACCION       PIC 9(01) VALUE ZEROS.
013500         88  FIN-TRANSACCION             VALUE 1.
013600*    RESULTADO DE LA VALIDACION DE CAMPOS (0 = VALIDO)
013700     02  WKS-VALIDACION-OK         PIC 9(01) VALUE ZEROS.
013800         88  LANCAMENTO-VALIDO           VALUE 0.
013900     02  WKS-MENSAJE-RECHAZO       PIC X(40) VALUE SPACES.
014000*    PROXIMO LANC-ID A ASIGNAR EN UNA ALTA
014100     02  WKS-PROX-LANC-ID          PIC 9(09) VALUE ZEROS COMP.
014200*    INDICA SI LA TRANSACCION DE CONSULTA CUMPLE CON EL FILTRO
014300     02  WKS-FILTRO-OK             PIC 9(01) VALUE ZEROS.
014400         88  FILTRO-CUMPLE               VALUE 1.
014500*    INDICA SI SE ENCONTRO EL LANCAMENTO BUSCADO POR LLAVE
014600     02  WKS-ENCONTRO              PIC 9(01) VALUE ZEROS.
014700         88  SE-ENCONTRO                 VALUE 1.
014800*    RESULTADO DE LA ULTIMA LLAMADA A 220-ACCION-MODIFICA, USADO
014900*    POR 240-ACCION-CAMBIA-ESTADO PARA SABER SI DEBE CONTAR EL
015000*    CAMBIO DE ESTADO COMO APLICADO
015100     02  WKS-ULTIMA-MODIFICA        PIC 9(01) VALUE ZEROS.
015200         88  ULTIMA-MODIFICA-OK          VALUE 1.
015300     02  WKS-MODO-DEBUG            PIC 9(01) VALUE ZEROS.
015400         88  WKS-MODO-DEBUG-ON           VALUE 1.
015500         88  WKS-MODO-DEBUG-OFF          VALUE 0.
015600*    USADOS POR 261-DESCRICAO-CONTIENE PARA LA BUSQUEDA DE
015700*    SUBCADENA SIN DISTINGUIR MAYUSCULAS/MINUSCULAS
015800     02  WKS-ALFA-MINUSCULAS       PIC X(26) VALUE
015900         "abcdefghijklmnopqrstuvwxyz".
016000     02  WKS-ALFA-MAYUSCULAS       PIC X(26) VALUE
016100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016200     02  WKS-DESC-MAYUS            PIC X(100) VALUE SPACES.
016300     02  WKS-FILTRO-MAYUS          PIC X(100) VALUE SPACES.
016400     02  WKS-DESC-LEN              PIC 9(03) VALUE ZEROS COMP.
016500     02  WKS-FILTRO-LEN            PIC 9(03) VALUE ZEROS COMP.
016600     02  WKS-ESPACIOS-COLA         PIC 9(03) VALUE ZEROS COMP.
016700     02  WKS-SUB-BUSCA             PIC 9(03) VALUE ZEROS COMP.
016800     02  WKS-LIMITE-BUSCA          PIC S9(04) VALUE ZEROS COMP.
016900******************************************************************
017000*        C O N T A D O R E S   E S T A D I S T I C A S           *
017100******************************************************************
017200     02  WKS-LEIDAS-TRANLNC        PIC 9(07) VALUE ZEROS COMP.
017300     02  WKS-ALTAS-OK              PIC 9(07) VALUE ZEROS COMP.
017400     02  WKS-MODIFICAS-OK          PIC 9(07) VALUE ZEROS COMP.
017500     02  WKS-BAJAS-OK              PIC 9(07) VALUE ZEROS COMP.
017600     02  WKS-CAMBIOS-ESTADO-OK     PIC 9(07) VALUE ZEROS COMP.
017700     02  WKS-CONSULTAS-OK          PIC 9(07) VALUE ZEROS COMP.
017800     02  WKS-CONSULTAS-ENC         PIC 9(07) VALUE ZEROS COMP.
017900     02  WKS-RECHAZOS              PIC 9(07) VALUE ZEROS COMP.
018000     02  WKS-NO-ENCONTRADOS        PIC 9(07) VALUE ZEROS COMP.
018100     02  WKS-MASK                  PIC Z,ZZZ,ZZ9.
018200
018300*   FECHA DE SISTEMA, SE USA PARA ESTAMPAR LANC-DT-CADASTRO
018400*   EN LAS ALTAS. Y2K-0091: AMPLIADA A AAAAMMDD
018500     02  WKS-FECHA-SISTEMA         PIC 9(08) VALUE ZEROS.
018600     02  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
018700         03  WKS-FS-ANO            PIC 9(04).
018800         03  WKS-FS-MES            PIC 9(02).
018900         03  WKS-FS-DIA            PIC 9(02).
019000     02  FILLER                    PIC X(10) VALUE SPACES.
019100
019200******************************************************************
019300*        T A B L A   D E   L A N C A M E N T O S  (CR-00417)     *
019400*        SUSTITUYE EL ACCESO POR LLAVE ISAM. SE CARGA UNA VEZ    *
019500*        DESDE LANCAMENTO-FILE Y SE REGRABA AL FINAL DE LA       *
019600*        CORRIDA EN LANCAMENTO-NEW                               *
019700******************************************************************
019800 01  WKS-TABLA-LANCAMENTOS.
019900     02  WKS-TABLA-LANC            OCCURS 0 TO 9999
020000                                    DEPENDING ON WKS-TAB-LONG
020100                                    ASCENDING KEY TAB-LANC-ID
020200                                    INDEXED BY WKS-I WKS-J.
020300         03  TAB-LANC-ID            PIC 9(09).
020400         03  TAB-LANC-DESCRICAO     PIC X(100).
020500         03  TAB-LANC-MES           PIC 9(02).
020600         03  TAB-LANC-ANO           PIC 9(04).
020700         03  TAB-LANC-USUARIO-ID    PIC 9(09).
020800         03  TAB-LANC-VALOR         PIC S9(11)V9(02) COMP-3.
020900         03  TAB-LANC-TIPO          PIC X(01).
021000         03  TAB-LANC-STATUS        PIC X(01).
021100         03  TAB-LANC-DT-CADASTRO   PIC 9(08).
021200         03  TAB-LANC-BORRADO       PIC X(01) VALUE "N".
021300             88  TAB-LANC-ELIMINADO       VALUE "S".
021400         03  FILLER                 PIC X(01).
021500
021600******************************************************************
021700*           M E N S A J E S   D E   V A L I D A C I O N          *
021800******************************************************************
021900 01  MENSAJES-VALIDACION.
022000     02  MSG-DESCRICAO-INVALIDA    PIC X(40) VALUE
022100         "Informe uma Descricao valida!".
022200     02  MSG-MES-INVALIDO          PIC X(40) VALUE
022300         "Informe uma Mes valido!".
022400     02  MSG-ANO-INVALIDO          PIC X(40) VALUE
022500         "Informe uma Ano valido!".
022600     02  MSG-USUARIO-INVALIDO      PIC X(40) VALUE
022700         "Informe uma Usuario!".
022800     02  MSG-VALOR-INVALIDO        PIC X(40) VALUE
022900         "Informe uma Valor valido!".
023000     02  MSG-TIPO-INVALIDO         PIC X(40) VALUE
023100         "Informe um Tipo de Lancamento!".
023200     02  FILLER                    PIC X(10) VALUE SPACES.
023300
023400******************************************************************
023500*         V A R I A B L E S   D E   F I L E   S T A T U S        *
023600******************************************************************
023700 01  FS-LANCTO                     PIC 9(02) VALUE ZEROS.
023800 01  FS-TRANLNC                    PIC 9(02) VALUE ZEROS.
023900 01  FS-USUARIO                    PIC 9(02) VALUE ZEROS.
024000 01  FS-LANCTN                     PIC 9(02) VALUE ZEROS.
024100 01  FS-RESULT                     PIC 9(02) VALUE ZEROS.
024200 01  FS-RECHAZO                    PIC 9(02) VALUE ZEROS.
024300 01  FS-CICLO                      PIC 9(02) VALUE ZEROS COMP.
024400*              VARIABLES DE DEBD1R00 (CR-51187)                  *
024500*   ESTE AMBIENTE YA NO TIENE ARCHIVOS INDEXADOS (CR-00417        *
024600*   QUITO EL ISAM), PERO LA RUTINA DE DIAGNOSTICO DEBD1R00 SE     *
024700*   CONSERVA PARA TODOS LOS ARCHIVOS PORQUE YA NO HAY UNA         *
024800*   DISTINCION ENTRE INDEXADOS Y SECUENCIALES QUE PRESERVAR       *
024900 01  PROGRAMA                      PIC X(08) VALUE SPACES.
025000 01  ARCHIVO                       PIC X(08) VALUE SPACES.
025100 01  ACCION                        PIC X(10) VALUE SPACES.
025200 01  LLAVE                         PIC X(32) VALUE SPACES.
025300 01  FSE-LANCTO.
025400     02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
025500     02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
025600     02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
025700 01  FSE-TRANLNC.
025800     02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
025900     02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
026000     02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
026100 01  FSE-USUARIO.
026200     02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
026300     02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
026400     02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
026500 01  FSE-LANCTN.
026600     02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
026700     02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
026800     02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
026900 01  FSE-RESULT.
027000     02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
027100     02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
027200     02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
027300 01  FSE-RECHAZO.
027400     02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
027500     02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
027600     02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
027700
027800 PROCEDURE DIVISION.
027900******************************************************************
028000*    P A R R A F O   P R I N C I P A L                           *
028100******************************************************************
028200 000-PRINCIPAL SECTION.
028300     PERFORM 010-ABRIR-ARCHIVOS.
028400     PERFORM 020-CARGA-TABLA-LANC.
028500     PERFORM 100-LEER-TRANSACCION.
028600     PERFORM 200-PROCESA-TRANSACCION UNTIL FIN-TRANSACCION.
028700     PERFORM 800-GRABA-TABLA-LANC.
028800     PERFORM 900-ESTADISTICAS.
028900     PERFORM 990-CERRAR-ARCHIVOS.
029000     STOP RUN.
029100 000-PRINCIPAL-E. EXIT.
029200
029300*APERTURA DE ARCHIVOS Y VALIDACION DE FILE STATUS (CR-51187: FSE)
029400 010-ABRIR-ARCHIVOS SECTION.
029500     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD.
029600     ACCEPT WKS-HORA-SISTEMA  FROM TIME.
029700     MOVE WKS-PROGRAMA TO PROGRAMA.
029800     OPEN INPUT  LANCAMENTO-FILE, TRANSACCION-FILE, USUARIO-FILE.
029900     OPEN OUTPUT LANCAMENTO-NEW, LANCAMENTO-RESULT,
030000                 LANCAMENTO-RECHAZO.
030100     CLOSE USUARIO-FILE.
030200
030300     MOVE ZEROS  TO FS-CICLO.
030400     MOVE 'OPEN' TO ACCION.
030500     MOVE SPACES TO LLAVE.
030600     PERFORM 012-FILE-STATUS-EXTENDED
030700             VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 6.
030800
030900     IF UPSI-0 ON
031000         MOVE 1 TO WKS-MODO-DEBUG
031100     ELSE
031200         MOVE 0 TO WKS-MODO-DEBUG
031300     END-IF.
031400 010-ABRIR-ARCHIVOS-E. EXIT.
031500
031600*VALIDACION EXTENDIDA DE FILE STATUS AL ABRIR (CR-51187)
031700*CICLO 1=LANCTO 2=TRANLANC 3=USUARIO 4=LANCTON 5=LANCTORS 6=LANCTORJ
031800 012-FILE-STATUS-EXTENDED SECTION.
031900     EVALUATE FS-CICLO
032000         WHEN 1
032100             IF FS-LANCTO NOT = 0
032200                 MOVE 'LANCTO  '  TO ARCHIVO
032300                 CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
032400                                       LLAVE, FS-LANCTO, FSE-LANCTO
032500                 MOVE 91          TO RETURN-CODE
032600                 PERFORM 990-CERRAR-ARCHIVOS
032700                 STOP RUN
032800             END-IF
032900         WHEN 2
033000             IF FS-TRANLNC NOT = 0
033100                 MOVE 'TRANLANC'  TO ARCHIVO
033200                 CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
033300                                       LLAVE, FS-TRANLNC, FSE-TRANLNC
033400                 MOVE 91          TO RETURN-CODE
033500                 PERFORM 990-CERRAR-ARCHIVOS
033600                 STOP RUN
033700             END-IF
033800         WHEN 3
033900             IF FS-USUARIO NOT = 0
034000                 MOVE 'USUARIO '  TO ARCHIVO
034100                 CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
034200                                       LLAVE, FS-USUARIO, FSE-USUARIO
034300                 MOVE 91          TO RETURN-CODE
034400                 PERFORM 990-CERRAR-ARCHIVOS
034500                 STOP RUN
034600             END-IF
034700         WHEN 4
034800             IF FS-LANCTN NOT = 0
034900                 MOVE 'LANCTON '  TO ARCHIVO
035000                 CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
035100                                       LLAVE, FS-LANCTN, FSE-LANCTN
035200                 MOVE 91          TO RETURN-CODE
035300                 PERFORM 990-CERRAR-ARCHIVOS
035400                 STOP RUN
035500             END-IF
035600         WHEN 5
035700             IF FS-RESULT NOT = 0
035800                 MOVE 'LANCTORS'  TO ARCHIVO
035900                 CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
036000                                       LLAVE, FS-RESULT, FSE-RESULT
036100                 MOVE 91          TO RETURN-CODE
036200                 PERFORM 990-CERRAR-ARCHIVOS
036300                 STOP RUN
036400             END-IF
036500         WHEN OTHER
036600             IF FS-RECHAZO NOT = 0
036700                 MOVE 'LANCTORJ'  TO ARCHIVO
036800                 CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
036900                                       LLAVE, FS-RECHAZO, FSE-RECHAZO
037000                 MOVE 91          TO RETURN-CODE
037100                 PERFORM 990-CERRAR-ARCHIVOS
037200                 STOP RUN
037300             END-IF
037400     END-EVALUATE.
037500 012-FILE-STATUS-EXTENDED-E. EXIT.
037600
037700*CARGA COMPLETA DEL MAESTRO A LA TABLA EN MEMORIA (CR-00417)
037800 020-CARGA-TABLA-LANC SECTION.
037900     MOVE ZEROS TO WKS-TAB-LONG WKS-PROX-LANC-ID.
038000     READ LANCAMENTO-FILE
038100         AT END MOVE 10 TO FS-LANCTO
038200     END-READ.
038300     PERFORM 025-CARGA-UN-LANCAMENTO UNTIL FS-LANCTO = 10.
038400 020-CARGA-TABLA-LANC-E. EXIT.
038500
038600*UNA LINEA DEL MAESTRO HACIA UNA FILA DE LA TABLA EN MEMORIA
038700 025-CARGA-UN-LANCAMENTO SECTION.
038800     ADD 1 TO WKS-TAB-LONG.
038900     SET WKS-I TO WKS-TAB-LONG.
039000     MOVE LANC-ID IN LANCAMENTO-REC          TO
039100          TAB-LANC-ID (WKS-I).
039200     MOVE LANC-DESCRICAO IN LANCAMENTO-REC    TO
039300          TAB-LANC-DESCRICAO (WKS-I).
039400     MOVE LANC-MES IN LANCAMENTO-REC          TO
039500          TAB-LANC-MES (WKS-I).
039600     MOVE LANC-ANO IN LANCAMENTO-REC          TO
039700          TAB-LANC-ANO (WKS-I).
039800     MOVE LANC-USUARIO-ID IN LANCAMENTO-REC   TO
039900          TAB-LANC-USUARIO-ID (WKS-I).
040000     MOVE LANC-VALOR IN LANCAMENTO-REC        TO
040100          TAB-LANC-VALOR (WKS-I).
040200     MOVE LANC-TIPO IN LANCAMENTO-REC         TO
040300          TAB-LANC-TIPO (WKS-I).
040400     MOVE LANC-STATUS IN LANCAMENTO-REC       TO
040500          TAB-LANC-STATUS (WKS-I).
040600     MOVE LANC-DT-CADASTRO IN LANCAMENTO-REC  TO
040700          TAB-LANC-DT-CADASTRO (WKS-I).
040800     MOVE "N"                TO TAB-LANC-BORRADO (WKS-I).
040900     IF LANC-ID IN LANCAMENTO-REC > WKS-PROX-LANC-ID
041000         MOVE LANC-ID IN LANCAMENTO-REC TO WKS-PROX-LANC-ID
041100     END-IF.
041200     READ LANCAMENTO-FILE
041300         AT END MOVE 10 TO FS-LANCTO
041400     END-READ.
041500 025-CARGA-UN-LANCAMENTO-E. EXIT.
041600
041700*LECTURA DE LA SIGUIENTE TRANSACCION
041800 100-LEER-TRANSACCION SECTION.
041900     READ TRANSACCION-FILE
042000         AT END MOVE 1 TO WKS-FIN-TRANSACCION
042100     END-READ.
042200     IF NOT FIN-TRANSACCION
042300         ADD 1 TO WKS-LEIDAS-TRANLNC
042400         IF WKS-MODO-DEBUG-ON
042500             DISPLAY "TRANSACCION: " LCTR-ACCION " LANC-ID: "
042600                     LCTR-LANC-ID " CABECERA RAW: "
042700                     LCTR-CABECERA-DEBUG
042800         END-IF
042900     END-IF.
043000 100-LEER-TRANSACCION-E. EXIT.
043100
043200*DESPACHO DE LA TRANSACCION SEGUN LA ACCION SOLICITADA
043300 200-PROCESA-TRANSACCION SECTION.
043400     EVALUATE TRUE
043500         WHEN LCTR-ACCION-ALTA
043600             PERFORM 210-ACCION-ALTA
043700         WHEN LCTR-ACCION-MODIFICA
043800             PERFORM 220-ACCION-MODIFICA
043900         WHEN LCTR-ACCION-BAJA
044000             PERFORM 230-ACCION-BAJA
044100         WHEN LCTR-ACCION-CAMBIA-ESTADO
044200             PERFORM 240-ACCION-CAMBIA-ESTADO
044300         WHEN LCTR-ACCION-CONSULTA
044400             PERFORM 250-ACCION-CONSULTA
044500         WHEN OTHER
044600             DISPLAY "ACCION DE TRANSACCION DESCONOCIDA: "
044700                     LCTR-ACCION
044800     END-EVALUATE.
044900     PERFORM 100-LEER-TRANSACCION.
045000 200-PROCESA-TRANSACCION-E. EXIT.
045100
045200*1. SALVAR: VALIDA, FUERZA STATUS PENDENTE Y ASIGNA NUEVO LANC-ID
045300 210-ACCION-ALTA SECTION.
045400     PERFORM 300-VALIDA-LANCAMENTO.
045500     IF NOT LANCAMENTO-VALIDO
045600         MOVE LCTR-LANC-ID       TO RECH-LANC-ID
045700         MOVE WKS-MENSAJE-RECHAZO TO RECH-MENSAJE
045800         WRITE LANCTO-RECHAZO-REC
045900         ADD 1 TO WKS-RECHAZOS
046000         GO TO 210-ACCION-ALTA-E
046100     END-IF.
046200
046300     ADD 1 TO WKS-PROX-LANC-ID.
046400     ADD 1 TO WKS-TAB-LONG.
046500     SET WKS-I TO WKS-TAB-LONG.
046600     MOVE WKS-PROX-LANC-ID      TO TAB-LANC-ID (WKS-I)
046700                                   LCTR-LANC-ID.
046800     MOVE LCTR-LANC-DESCRICAO   TO TAB-LANC-DESCRICAO (WKS-I).
046900     MOVE LCTR-LANC-MES         TO TAB-LANC-MES (WKS-I).
047000     MOVE LCTR-LANC-ANO         TO TAB-LANC-ANO (WKS-I).
047100     MOVE LCTR-LANC-USUARIO-ID  TO TAB-LANC-USUARIO-ID (WKS-I).
047200     MOVE LCTR-LANC-VALOR       TO TAB-LANC-VALOR (WKS-I).
047300     MOVE LCTR-LANC-TIPO        TO TAB-LANC-TIPO (WKS-I).
047400     MOVE "P"                   TO TAB-LANC-STATUS (WKS-I).
047500     MOVE WKS-FECHA-SISTEMA     TO TAB-LANC-DT-CADASTRO (WKS-I).
047600     MOVE "N"                   TO TAB-LANC-BORRADO (WKS-I).
047700     ADD 1 TO WKS-ALTAS-OK.
047800 210-ACCION-ALTA-E. EXIT.
047900
048000*2. ATUALIZAR: EXIGE LANC-ID, VALIDA Y REGRABA CONSERVANDO STATUS
048100 220-ACCION-MODIFICA SECTION.
048200     MOVE 0 TO WKS-ULTIMA-MODIFICA.
048300     IF LCTR-LANC-ID = 0
048400         GO TO 290-ERROR-FATAL-ID
048500     END-IF.
048600
048700     PERFORM 300-VALIDA-LANCAMENTO.
048800     IF NOT LANCAMENTO-VALIDO
048900         MOVE LCTR-LANC-ID        TO RECH-LANC-ID
049000         MOVE WKS-MENSAJE-RECHAZO TO RECH-MENSAJE
049100         WRITE LANCTO-RECHAZO-REC
049200         ADD 1 TO WKS-RECHAZOS
049300         GO TO 220-ACCION-MODIFICA-E
049400     END-IF.
049500
049600     PERFORM 270-LOCALIZA-LANCAMENTO.
049700     IF NOT SE-ENCONTRO
049800         MOVE LCTR-LANC-ID TO RECH-LANC-ID
049900         MOVE "LANCAMENTO NAO ENCONTRADO PARA MODIFICA"
050000                           TO RECH-MENSAJE
050100         WRITE LANCTO-RECHAZO-REC
050200         ADD 1 TO WKS-NO-ENCONTRADOS
050300         GO TO 220-ACCION-MODIFICA-E
050400     END-IF.
050500
050600     MOVE LCTR-LANC-DESCRICAO   TO TAB-LANC-DESCRICAO (WKS-I).
050700     MOVE LCTR-LANC-MES         TO TAB-LANC-MES (WKS-I).
050800     MOVE LCTR-LANC-ANO         TO TAB-LANC-ANO (WKS-I).
050900     MOVE LCTR-LANC-USUARIO-ID  TO TAB-LANC-USUARIO-ID (WKS-I).
051000     MOVE LCTR-LANC-VALOR       TO TAB-LANC-VALOR (WKS-I).
051100     MOVE LCTR-LANC-TIPO        TO TAB-LANC-TIPO (WKS-I).
051200     MOVE LCTR-LANC-STATUS      TO TAB-LANC-STATUS (WKS-I).
051300     ADD 1 TO WKS-MODIFICAS-OK.
051400     MOVE 1 TO WKS-ULTIMA-MODIFICA.
051500 220-ACCION-MODIFICA-E. EXIT.
051600
051700*3. DELETAR: EXIGE LANC-ID, SIN VALIDACION DE CAMPOS
051800 230-ACCION-BAJA SECTION.
051900     IF LCTR-LANC-ID = 0
052000         GO TO 290-ERROR-FATAL-ID
052100     END-IF.
052200
052300     PERFORM 270-LOCALIZA-LANCAMENTO.
052400     IF NOT SE-ENCONTRO
052500         MOVE LCTR-LANC-ID TO RECH-LANC-ID
052600         MOVE "LANCAMENTO NAO ENCONTRADO PARA BAJA"
052700                           TO RECH-MENSAJE
052800         WRITE LANCTO-RECHAZO-REC
052900         ADD 1 TO WKS-NO-ENCONTRADOS
053000         GO TO 230-ACCION-BAJA-E
053100     END-IF.
053200
053300     MOVE "S" TO TAB-LANC-BORRADO (WKS-I).
053400     ADD 1 TO WKS-BAJAS-OK.
053500 230-ACCION-BAJA-E. EXIT.
053600
053700*4. ATUALIZARSTATUS: FIJA EL ESTADO DESTINO Y CORRE MODIFICA
053800 240-ACCION-CAMBIA-ESTADO SECTION.
053900     MOVE LCTR-ESTADO-DESTINO TO LCTR-LANC-STATUS.
054000     PERFORM 220-ACCION-MODIFICA.
054100     IF ULTIMA-MODIFICA-OK
054200         ADD 1 TO WKS-CAMBIOS-ESTADO-OK
054300     END-IF.
054400 240-ACCION-CAMBIA-ESTADO-E. EXIT.
054500
054600*5. BUSCAR: RECORRE LA TABLA APLICANDO EL FILTRO DE LA TRANSACCION
054700 250-ACCION-CONSULTA SECTION.
054800     ADD 1 TO WKS-CONSULTAS-OK.
054900     IF WKS-TAB-LONG = 0
055000         GO TO 250-ACCION-CONSULTA-E
055100     END-IF.
055200
055300     PERFORM 255-EVALUA-UN-REGISTRO
055400             VARYING WKS-I FROM 1 BY 1
055500             UNTIL WKS-I > WKS-TAB-LONG.
055600 250-ACCION-CONSULTA-E. EXIT.
055700
055800*APLICA EL FILTRO A UNA FILA DE LA TABLA Y GRABA SI CUMPLE
055900 255-EVALUA-UN-REGISTRO SECTION.
056000     IF TAB-LANC-ELIMINADO (WKS-I)
056100         GO TO 255-EVALUA-UN-REGISTRO-E
056200     END-IF.
056300     PERFORM 260-EVALUA-FILTRO.
056400     IF NOT FILTRO-CUMPLE
056500         GO TO 255-EVALUA-UN-REGISTRO-E
056600     END-IF.
056700     MOVE TAB-LANC-ID (WKS-I)          TO
056800          LANC-ID IN LANCAMENTO-RSL-REC.
056900     MOVE TAB-LANC-DESCRICAO (WKS-I)   TO
057000          LANC-DESCRICAO IN LANCAMENTO-RSL-REC.
057100     MOVE TAB-LANC-MES (WKS-I)         TO
057200          LANC-MES IN LANCAMENTO-RSL-REC.
057300     MOVE TAB-LANC-ANO (WKS-I)         TO
057400          LANC-ANO IN LANCAMENTO-RSL-REC.
057500     MOVE TAB-LANC-USUARIO-ID (WKS-I)  TO
057600          LANC-USUARIO-ID IN LANCAMENTO-RSL-REC.
057700     MOVE TAB-LANC-VALOR (WKS-I)       TO
057800          LANC-VALOR IN LANCAMENTO-RSL-REC.
057900     MOVE TAB-LANC-TIPO (WKS-I)        TO
058000          LANC-TIPO IN LANCAMENTO-RSL-REC.
058100     MOVE TAB-LANC-STATUS (WKS-I)      TO
058200          LANC-STATUS IN LANCAMENTO-RSL-REC.
058300     MOVE TAB-LANC-DT-CADASTRO (WKS-I) TO
058400          LANC-DT-CADASTRO IN LANCAMENTO-RSL-REC.
058500     WRITE LANCAMENTO-RSL-REC.
058600     ADD 1 TO WKS-CONSULTAS-ENC.
058700     IF WKS-MODO-DEBUG-ON
058800         DISPLAY "LANCAMENTO ENCONTRADO: "
058900                 LANC-ID IN LANCAMENTO-RSL-REC
059000                 " FECHA AAAA/MM/DD: "
059100                 LANC-DT-ANO IN LANCAMENTO-RSL-REC "/"
059200                 LANC-DT-MES IN LANCAMENTO-RSL-REC "/"
059300                 LANC-DT-DIA IN LANCAMENTO-RSL-REC
059400     END-IF.
059500 255-EVALUA-UN-REGISTRO-E. EXIT.
059600
059700*CAMPO EN BLANCO/CERO EN EL FILTRO = NO RESTRINGE, COINCIDE TODO
059800 260-EVALUA-FILTRO SECTION.
059900     MOVE 1 TO WKS-FILTRO-OK.
060000
060100     IF LCTR-LANC-ID NOT = 0 AND
060200        TAB-LANC-ID (WKS-I) NOT = LCTR-LANC-ID
060300         MOVE 0 TO WKS-FILTRO-OK
060400     END-IF.
060500     IF LCTR-LANC-MES NOT = 0 AND
060600        TAB-LANC-MES (WKS-I) NOT = LCTR-LANC-MES
060700         MOVE 0 TO WKS-FILTRO-OK
060800     END-IF.
060900     IF LCTR-LANC-ANO NOT = 0 AND
061000        TAB-LANC-ANO (WKS-I) NOT = LCTR-LANC-ANO
061100         MOVE 0 TO WKS-FILTRO-OK
061200     END-IF.
061300     IF LCTR-LANC-USUARIO-ID NOT = 0 AND
061400        TAB-LANC-USUARIO-ID (WKS-I) NOT = LCTR-LANC-USUARIO-ID
061500         MOVE 0 TO WKS-FILTRO-OK
061600     END-IF.
061700     IF LCTR-LANC-TIPO NOT = SPACE AND
061800        TAB-LANC-TIPO (WKS-I) NOT = LCTR-LANC-TIPO
061900         MOVE 0 TO WKS-FILTRO-OK
062000     END-IF.
062100     IF LCTR-LANC-STATUS NOT = SPACE AND
062200        TAB-LANC-STATUS (WKS-I) NOT = LCTR-LANC-STATUS
062300         MOVE 0 TO WKS-FILTRO-OK
062400     END-IF.
062500*    LA DESCRICAO COINCIDE SI CONTIENE EL TEXTO DEL FILTRO, SIN
062600*    IMPORTAR MAYUSCULAS O MINUSCULAS
062700     IF LCTR-LANC-DESCRICAO NOT = SPACES
062800         IF TAB-LANC-DESCRICAO (WKS-I) NOT = LCTR-LANC-DESCRICAO
062900             PERFORM 261-DESCRICAO-CONTIENE
063000             IF NOT FILTRO-CUMPLE
063100                 MOVE 0 TO WKS-FILTRO-OK
063200             END-IF
063300         END-IF
063400     END-IF.
063500 260-EVALUA-FILTRO-E. EXIT.
063600
063700*BUSQUEDA DE SUBCADENA SIN DISTINGUIR MAYUSCULAS/MINUSCULAS.
063800*SE CONVIERTE AMBOS LADOS A MAYUSCULAS CON INSPECT CONVERTING Y
063900*SE DESLIZA LA VENTANA DEL LARGO DEL FILTRO SOBRE LA DESCRICAO
064000 261-DESCRICAO-CONTIENE SECTION.
064100     MOVE TAB-LANC-DESCRICAO (WKS-I) TO WKS-DESC-MAYUS.
064200     MOVE LCTR-LANC-DESCRICAO        TO WKS-FILTRO-MAYUS.
064300     INSPECT WKS-DESC-MAYUS
064400             CONVERTING WKS-ALFA-MINUSCULAS TO
064500                        WKS-ALFA-MAYUSCULAS.
064600     INSPECT WKS-FILTRO-MAYUS
064700             CONVERTING WKS-ALFA-MINUSCULAS TO
064800                        WKS-ALFA-MAYUSCULAS.
064900     MOVE 0 TO WKS-FILTRO-OK.
065000
065100     MOVE 0 TO WKS-ESPACIOS-COLA.
065200     INSPECT WKS-DESC-MAYUS TALLYING WKS-ESPACIOS-COLA
065300             FOR TRAILING SPACES.
065400     COMPUTE WKS-DESC-LEN = 100 - WKS-ESPACIOS-COLA.
065500
065600     MOVE 0 TO WKS-ESPACIOS-COLA.
065700     INSPECT WKS-FILTRO-MAYUS TALLYING WKS-ESPACIOS-COLA
065800             FOR TRAILING SPACES.
065900     COMPUTE WKS-FILTRO-LEN = 100 - WKS-ESPACIOS-COLA.
066000
066100     COMPUTE WKS-LIMITE-BUSCA = WKS-DESC-LEN - WKS-FILTRO-LEN + 1.
066200     IF WKS-LIMITE-BUSCA > 0
066300         PERFORM 262-DESLIZA-VENTANA
066400                 VARYING WKS-SUB-BUSCA FROM 1 BY 1
066500                 UNTIL WKS-SUB-BUSCA > WKS-LIMITE-BUSCA
066600                    OR FILTRO-CUMPLE
066700     END-IF.
066800 261-DESCRICAO-CONTIENE-E. EXIT.
066900
067000*COMPARA LA VENTANA ACTUAL DE LA DESCRICAO CONTRA EL FILTRO
067100 262-DESLIZA-VENTANA SECTION.
067200     IF WKS-DESC-MAYUS (WKS-SUB-BUSCA:WKS-FILTRO-LEN) =
067300        WKS-FILTRO-MAYUS (1:WKS-FILTRO-LEN)
067400         MOVE 1 TO WKS-FILTRO-OK
067500     END-IF.
067600 262-DESLIZA-VENTANA-E. EXIT.
067700
067800*LOCALIZA EN LA TABLA EL LANCAMENTO CON LANC-ID = LCTR-LANC-ID
067900 270-LOCALIZA-LANCAMENTO SECTION.
068000     MOVE 0 TO WKS-ENCONTRO.
068100     IF WKS-TAB-LONG = 0
068200         GO TO 270-LOCALIZA-LANCAMENTO-E
068300     END-IF.
068400     SET WKS-I TO 1.
068500     SEARCH ALL WKS-TABLA-LANC
068600         AT END
068700             MOVE 0 TO WKS-ENCONTRO
068800         WHEN TAB-LANC-ID (WKS-I) = LCTR-LANC-ID
068900             IF TAB-LANC-ELIMINADO (WKS-I)
069000                 MOVE 0 TO WKS-ENCONTRO
069100             ELSE
069200                 MOVE 1 TO WKS-ENCONTRO
069300             END-IF
069400     END-SEARCH.
069500 270-LOCALIZA-LANCAMENTO-E. EXIT.
069600
069700*HARD ERROR: ATUALIZAR/DELETAR/CAMBIA ESTADO SIN LANC-ID FIJADO
069800*NO ES UN RECHAZO DE NEGOCIO, SE ABORTA LA CORRIDA
069900 290-ERROR-FATAL-ID SECTION.
070000     DISPLAY "***********************************************".
070100     DISPLAY "*  ERROR FATAL: SE RECIBIO UNA TRANSACCION DE  *".
070200     DISPLAY "*  MODIFICA/BAJA/CAMBIA ESTADO SIN LANC-ID      *".
070300     DISPLAY "*  ESTO ES UN ERROR DE PROGRAMA, NO DE NEGOCIO  *".
070400     DISPLAY "***********************************************".
070500     DISPLAY "* ACCION RECIBIDA : " LCTR-ACCION.
070600     MOVE 91 TO RETURN-CODE.
070700     PERFORM 900-ESTADISTICAS.
070800     PERFORM 990-CERRAR-ARCHIVOS.
070900     STOP RUN.
071000 290-ERROR-FATAL-ID-E. EXIT.
071100
071200******************************************************************
071300*    V A L I D A R   (BUSINESS RULE GATE, CR-00209)               *
071400*    SE EJECUTA EN ESTE ORDEN EXACTO. LA PRIMERA REGLA QUE FALLA *
071500*    DETIENE LA VALIDACION (NO SE ACUMULAN ERRORES)               *
071600******************************************************************
071700 300-VALIDA-LANCAMENTO SECTION.
071800     MOVE 0 TO WKS-VALIDACION-OK.
071900     MOVE SPACES TO WKS-MENSAJE-RECHAZO.
072000
072100     PERFORM 310-VALIDA-DESCRICAO.
072200     IF NOT LANCAMENTO-VALIDO
072300         GO TO 300-VALIDA-LANCAMENTO-E
072400     END-IF.
072500
072600     PERFORM 320-VALIDA-MES.
072700     IF NOT LANCAMENTO-VALIDO
072800         GO TO 300-VALIDA-LANCAMENTO-E
072900     END-IF.
073000
073100     PERFORM 330-VALIDA-ANO.
073200     IF NOT LANCAMENTO-VALIDO
073300         GO TO 300-VALIDA-LANCAMENTO-E
073400     END-IF.
073500
073600     PERFORM 340-VALIDA-USUARIO.
073700     IF NOT LANCAMENTO-VALIDO
073800         GO TO 300-VALIDA-LANCAMENTO-E
073900     END-IF.
074000
074100     PERFORM 350-VALIDA-VALOR.
074200     IF NOT LANCAMENTO-VALIDO
074300         GO TO 300-VALIDA-LANCAMENTO-E
074400     END-IF.
074500
074600     PERFORM 360-VALIDA-TIPO.
074700 300-VALIDA-LANCAMENTO-E. EXIT.
074800
074900*1. DESCRICAO DEBE VENIR INFORMADA (NO TODA EN BLANCO)
075000 310-VALIDA-DESCRICAO SECTION.
075100     IF LCTR-LANC-DESCRICAO = SPACES
075200         MOVE 1 TO WKS-VALIDACION-OK
075300         MOVE MSG-DESCRICAO-INVALIDA TO WKS-MENSAJE-RECHAZO
075400     END-IF.
075500 310-VALIDA-DESCRICAO-E. EXIT.
075600
075700*2. MES DEBE ESTAR ENTRE 01 Y 12
075800 320-VALIDA-MES SECTION.
075900     IF LCTR-LANC-MES < 1 OR LCTR-LANC-MES > 12
076000         MOVE 1 TO WKS-VALIDACION-OK
076100         MOVE MSG-MES-INVALIDO TO WKS-MENSAJE-RECHAZO
076200     END-IF.
076300 320-VALIDA-MES-E. EXIT.
076400
076500*3. ANO DEBE TENER 4 DIGITOS (1000 A 9999)
076600 330-VALIDA-ANO SECTION.
076700     IF LCTR-LANC-ANO < 1000 OR LCTR-LANC-ANO > 9999
076800         MOVE 1 TO WKS-VALIDACION-OK
076900         MOVE MSG-ANO-INVALIDO TO WKS-MENSAJE-RECHAZO
077000     END-IF.
077100 330-VALIDA-ANO-E. EXIT.
077200
077300*4. USUARIO-ID DEBE VENIR INFORMADO (DIFERENTE DE CERO)
077400 340-VALIDA-USUARIO SECTION.
077500     IF LCTR-LANC-USUARIO-ID = 0
077600         MOVE 1 TO WKS-VALIDACION-OK
077700         MOVE MSG-USUARIO-INVALIDO TO WKS-MENSAJE-RECHAZO
077800     END-IF.
077900 340-VALIDA-USUARIO-E. EXIT.
078000
078100*5. VALOR DEBE SER MAYOR QUE CERO, SIN TOLERANCIA
078200 350-VALIDA-VALOR SECTION.
078300     IF LCTR-LANC-VALOR <= 0
078400         MOVE 1 TO WKS-VALIDACION-OK
078500         MOVE MSG-VALOR-INVALIDO TO WKS-MENSAJE-RECHAZO
078600     END-IF.
078700 350-VALIDA-VALOR-E. EXIT.
078800
078900*6. TIPO DEBE VENIR INFORMADO (R O D, SIN OTRA RESTRICCION)
079000 360-VALIDA-TIPO SECTION.
079100     IF LCTR-LANC-TIPO = SPACE
079200         MOVE 1 TO WKS-VALIDACION-OK
079300         MOVE MSG-TIPO-INVALIDO TO WKS-MENSAJE-RECHAZO
079400     END-IF.
079500 360-VALIDA-TIPO-E. EXIT.
079600
079700*REGRABA LA TABLA COMPLETA EN LANCAMENTO-NEW, OMITIENDO BAJAS
079800 800-GRABA-TABLA-LANC SECTION.
079900     IF WKS-TAB-LONG = 0
080000         GO TO 800-GRABA-TABLA-LANC-E
080100     END-IF.
080200     PERFORM 805-GRABA-UNA-FILA
080300             VARYING WKS-I FROM 1 BY 1
080400             UNTIL WKS-I > WKS-TAB-LONG.
080500 800-GRABA-TABLA-LANC-E. EXIT.
080600
080700*GRABA UNA FILA DE LA TABLA EN LANCAMENTO-NEW, SALVO SI ES BAJA
080800 805-GRABA-UNA-FILA SECTION.
080900     IF TAB-LANC-ELIMINADO (WKS-I)
081000         GO TO 805-GRABA-UNA-FILA-E
081100     END-IF.
081200     MOVE TAB-LANC-ID (WKS-I)          TO
081300          LANC-ID IN LANCAMENTO-NEW-REC.
081400     MOVE TAB-LANC-DESCRICAO (WKS-I)   TO
081500          LANC-DESCRICAO IN LANCAMENTO-NEW-REC.
081600     MOVE TAB-LANC-MES (WKS-I)         TO
081700          LANC-MES IN LANCAMENTO-NEW-REC.
081800     MOVE TAB-LANC-ANO (WKS-I)         TO
081900          LANC-ANO IN LANCAMENTO-NEW-REC.
082000     MOVE TAB-LANC-USUARIO-ID (WKS-I)  TO
082100          LANC-USUARIO-ID IN LANCAMENTO-NEW-REC.
082200     MOVE TAB-LANC-VALOR (WKS-I)       TO
082300          LANC-VALOR IN LANCAMENTO-NEW-REC.
082400     MOVE TAB-LANC-TIPO (WKS-I)        TO
082500          LANC-TIPO IN LANCAMENTO-NEW-REC.
082600     MOVE TAB-LANC-STATUS (WKS-I)      TO
082700          LANC-STATUS IN LANCAMENTO-NEW-REC.
082800     MOVE TAB-LANC-DT-CADASTRO (WKS-I) TO
082900          LANC-DT-CADASTRO IN LANCAMENTO-NEW-REC.
083000     WRITE LANCAMENTO-NEW-REC.
083100 805-GRABA-UNA-FILA-E. EXIT.
083200
083300 900-ESTADISTICAS SECTION.
083400     DISPLAY
083500     "**********************************************************".
083600     DISPLAY
083700     "*                  E S T A D I S T I C A S               *".
083800     DISPLAY
083900     "**********************************************************".
084000     DISPLAY "CORRIDA DEL " WKS-FECHA-SISTEMA " A LAS "
084100             WKS-HORA-SISTEMA.
084200
084300     MOVE WKS-LEIDAS-TRANLNC  TO WKS-MASK.
084400     DISPLAY "TRANSACCIONES LEIDAS                     :" WKS-MASK.
084500     MOVE WKS-ALTAS-OK        TO WKS-MASK.
084600     DISPLAY "ALTAS APLICADAS                          :" WKS-MASK.
084700     MOVE WKS-MODIFICAS-OK    TO WKS-MASK.
084800     DISPLAY "MODIFICAS APLICADAS                      :" WKS-MASK.
084900     MOVE WKS-CAMBIOS-ESTADO-OK TO WKS-MASK.
085000     DISPLAY "CAMBIOS DE ESTADO APLICADOS               :" WKS-MASK.
085100     MOVE WKS-BAJAS-OK        TO WKS-MASK.
085200     DISPLAY "BAJAS APLICADAS                          :" WKS-MASK.
085300     MOVE WKS-CONSULTAS-OK    TO WKS-MASK.
085400     DISPLAY "CONSULTAS PROCESADAS                     :" WKS-MASK.
085500     MOVE WKS-CONSULTAS-ENC   TO WKS-MASK.
085600     DISPLAY "REGISTROS DEVUELTOS POR CONSULTAS        :" WKS-MASK.
085700     MOVE WKS-RECHAZOS        TO WKS-MASK.
085800     DISPLAY "RECHAZADOS POR VALIDACION                :" WKS-MASK.
085900     MOVE WKS-NO-ENCONTRADOS  TO WKS-MASK.
086000     DISPLAY "NO ENCONTRADOS (MODIFICA/BAJA)           :" WKS-MASK.
086100
086200     DISPLAY
086300     "**********************************************************".
086400 900-ESTADISTICAS-E. EXIT.
086500
086600 990-CERRAR-ARCHIVOS SECTION.
086700     CLOSE LANCAMENTO-FILE, TRANSACCION-FILE, LANCAMENTO-NEW,
086800           LANCAMENTO-RESULT, LANCAMENTO-RECHAZO.
086900 990-CERRAR-ARCHIVOS-E. EXIT.
