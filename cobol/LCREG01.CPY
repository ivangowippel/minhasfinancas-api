000100******************************************************************
000200* FECHA       : 14/03/2007                                       *
000300* PROGRAMADOR : OSCAR GIRON (OGIR)                                *
000400* APLICACION  : FINANZAS PERSONALES - CONTROL DE LANCAMENTOS     *
000500* BOOK        : LCREG01                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE LANCAMENTOS (MOVIMIENTOS   *
000700*             : DE INGRESO/EGRESO) QUE USA EL PROGRAMA LANCTO1   *
000800*             : PARA EL ARCHIVO LANCAMENTO-FILE Y SUS SALIDAS    *
000900*             : LANCAMENTO-NEW / LANCAMENTO-RESULT               *
001000* NOTA        : EL ARCHIVO NO TIENE ISAM EN ESTE AMBIENTE, POR   *
001100*             : LO QUE EL ACCESO POR LANC-ID SE HACE CONTRA LA   *
001200*             : TABLA EN MEMORIA WKS-TABLA-LANC (VER LANCTO1)    *
001300******************************************************************
001400*        A L T E R A C I O N E S   A L   L A Y O U T             *
001500******************************************************************
001600* 14/03/2007 OGIR  CR-00417  CREACION DEL LAYOUT ORIGINAL         *
001700* 02/11/1999 EEDR  Y2K-0091  LANC-DT-CADASTRO SE AMPLIA A 9(08)   *
001800*                            (ANTES 9(06), SOLO DIA Y MES) PARA   *
001900*                            GUARDAR EL SIGLO COMPLETO           *
002000* 09/08/2026 PEDR  CR-51120  SE AGREGA REDEFINES DE FECHA PARA    *
002100*                            REPORTE DE EDAD DEL LANCAMENTO       *
002200******************************************************************
002300 01  LANCAMENTO-REC.
002400*    --------------------------------------------------------
002500*    IDENTIFICADOR DEL LANCAMENTO. CERO = LANCAMENTO NUEVO,
002600*    SIN GRABAR AUN. SE ASIGNA AL MOMENTO DEL ALTA.
002700*    --------------------------------------------------------
002800     02  LANC-ID                     PIC 9(09).
002900*    --------------------------------------------------------
003000*    DESCRIPCION LIBRE DEL MOVIMIENTO. DEBE VENIR INFORMADA,
003100*    SIN CONTAR ESPACIOS A LA IZQUIERDA O DERECHA.
003200*    --------------------------------------------------------
003300     02  LANC-DESCRICAO              PIC X(100).
003400*    --------------------------------------------------------
003500*    MES Y ANO DEL MOVIMIENTO. EL MES DEBE SER 01 A 12.
003600*    --------------------------------------------------------
003700     02  LANC-MES                    PIC 9(02).
003800     02  LANC-ANO                    PIC 9(04).
003900*    --------------------------------------------------------
004000*    LLAVE FORANEA HACIA EL USUARIO PROPIETARIO DEL LANCAMENTO.
004100*    CERO = SIN USUARIO ASIGNADO (RECHAZADO EN VALIDACION).
004200*    --------------------------------------------------------
004300     02  LANC-USUARIO-ID             PIC 9(09).
004400*    --------------------------------------------------------
004500*    VALOR DEL MOVIMIENTO, EMPACADO A DOS DECIMALES. DEBE SER
004600*    MAYOR A CERO, NUNCA CERO O NEGATIVO.
004700*    --------------------------------------------------------
004800     02  LANC-VALOR                  PIC S9(11)V9(02) COMP-3.
004900*    --------------------------------------------------------
005000*    TIPO DE LANCAMENTO: R=RECEITA (INGRESO) D=DESPESA (EGRESO)
005100*    --------------------------------------------------------
005200     02  LANC-TIPO                   PIC X(01).
005300         88  LANC-TIPO-RECEITA             VALUE "R".
005400         88  LANC-TIPO-DESPESA             VALUE "D".
005500*    --------------------------------------------------------
005600*    ESTADO DEL CICLO DE VIDA DEL LANCAMENTO.
005700*    P=PENDENTE   E=EFETIVADO   C=CANCELADO
005800*    EL ALTA SIEMPRE FUERZA P, SIN IMPORTAR LO RECIBIDO.
005900*    --------------------------------------------------------
006000     02  LANC-STATUS                 PIC X(01).
006100         88  LANC-STATUS-PENDENTE          VALUE "P".
006200         88  LANC-STATUS-EFETIVADO         VALUE "E".
006300         88  LANC-STATUS-CANCELADO         VALUE "C".
006400*    --------------------------------------------------------
006500*    FECHA DE REGISTRO DEL LANCAMENTO, FORMATO AAAAMMDD.
006600*    --------------------------------------------------------
006700     02  LANC-DT-CADASTRO            PIC 9(08).
006800*    --------------------------------------------------------
006900*    CR-51120: VISTA REDEFINIDA DE LA FECHA, DESCOMPUESTA EN
007000*    ANO/MES/DIA. SE USA EN LA BITACORA DE CONSULTAS (VER
007100*    255-EVALUA-UN-REGISTRO), NUNCA PARA VALIDAR
007200*    --------------------------------------------------------
007300     02  LANC-DT-CADASTRO-R REDEFINES LANC-DT-CADASTRO.
007400         03  LANC-DT-ANO             PIC 9(04).
007500         03  LANC-DT-MES             PIC 9(02).
007600         03  LANC-DT-DIA             PIC 9(02).
007700*    --------------------------------------------------------
007800*    RELLENO A ANCHO DE REGISTRO FIJO PARA FUTURAS AMPLIACIONES
007900*    --------------------------------------------------------
008000     02  FILLER                      PIC X(20).
