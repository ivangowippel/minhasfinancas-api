000100******************************************************************
000200* FECHA       : 14/03/2007                                       *
000300* PROGRAMADOR : OSCAR GIRON (OGIR)                                *
000400* APLICACION  : FINANZAS PERSONALES - CONTROL DE LANCAMENTOS     *
000500* BOOK        : LCUSU01                                          *
000600* DESCRIPCION : LAYOUT DEL USUARIO PROPIETARIO DE LANCAMENTOS.   *
000700*             : EL MODULO LANCTO1 SOLO ABRE Y CIERRA ESTE        *
000800*             : ARCHIVO (NO HACE LECTURA DE USUARIO-FILE, VER    *
000900*             : NOTA EN LANCTO1), PERO EL LAYOUT COMPLETO VIVE   *
001000*             : AQUI PORQUE OTROS PROGRAMAS DEL MODULO DE        *
001100*             : USUARIOS SI LO USAN DE EXTREMO A EXTREMO         *
001200******************************************************************
001300*        A L T E R A C I O N E S   A L   L A Y O U T             *
001400******************************************************************
001500* 14/03/2007 OGIR  CR-00417  CREACION DEL LAYOUT ORIGINAL         *
001600* 19/09/2011 MLOP  CR-11087  SE AMPLIA CON NOMBRE, LOGIN, HASH   *
001700*                            DE CLAVE, EMAIL Y FECHAS DE ALTA    *
001800*                            Y ULTIMO ACCESO PARA EL MODULO DE   *
001900*                            USUARIOS QUE SI LEE ESTE ARCHIVO    *
002000* 10/08/2026 PEDR  CR-51187  SE AGREGA EL ESTADO DEL USUARIO      *
002100*                            (ACTIVO/INACTIVO/BLOQUEADO)         *
002200******************************************************************
002300 01  USUARIO-REC.
002400*    --------------------------------------------------------
002500*    IDENTIFICADOR DEL USUARIO PROPIETARIO DE LANCAMENTOS.
002600*    --------------------------------------------------------
002700     02  USU-ID                      PIC 9(09).
002800*    --------------------------------------------------------
002900*    NOMBRE COMPLETO DEL USUARIO, SEGUN SU REGISTRO CIVIL.
003000*    --------------------------------------------------------
003100     02  USU-NOME                    PIC X(60).
003200*    --------------------------------------------------------
003300*    LOGIN Y HASH DE CLAVE. EL MODULO DE LANCAMENTOS NUNCA
003400*    VALIDA CREDENCIALES, SOLO EL MODULO DE USUARIOS LO HACE.
003500*    --------------------------------------------------------
003600     02  USU-LOGIN                   PIC X(20).
003700     02  USU-SENHA-HASH               PIC X(32).
003800*    --------------------------------------------------------
003900*    CORREO ELECTRONICO DE CONTACTO DEL USUARIO.
004000*    --------------------------------------------------------
004100     02  USU-EMAIL                   PIC X(60).
004200*    --------------------------------------------------------
004300*    ESTADO ACTUAL DEL USUARIO EN EL MODULO DE USUARIOS.
004400*    A=ACTIVO   I=INATIVO   B=BLOQUEADO
004500*    --------------------------------------------------------
004600     02  USU-STATUS                   PIC X(01).
004700         88  USU-ATIVO                     VALUE "A".
004800         88  USU-INATIVO                   VALUE "I".
004900         88  USU-BLOQUEADO                 VALUE "B".
005000*    --------------------------------------------------------
005100*    FECHA DE ALTA Y DE ULTIMO ACCESO, FORMATO AAAAMMDD.
005200*    --------------------------------------------------------
005300     02  USU-DT-CADASTRO              PIC 9(08).
005400     02  USU-DT-ULTIMO-ACESSO         PIC 9(08).
005500*    --------------------------------------------------------
005600*    RELLENO. EL MODULO DE LANCAMENTOS NO CONSULTA NINGUN
005700*    OTRO DATO DEL USUARIO MAS QUE SU LLAVE.
005800*    --------------------------------------------------------
005900     02  FILLER                      PIC X(50).
